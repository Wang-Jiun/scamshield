000100*    ------------------------------------------------------  SSRRULTB
000200*    SSRRULTB -- RULE CATALOG TABLE (INTERNAL, NOT A FILE)    SSRRULTB
000300*    TEN FIXED ENTRIES, FIRED-ORDER = CATALOG ORDER.  LOADED   SSRRULTB
000400*    ONCE PER RUN BY SSRANLZ PARAGRAPH 0050-INITIALIZE-RULE-   SSRRULTB
000500*    TABLE.  A RULE FIRES AT MOST ONCE PER MESSAGE REGARDLESS  SSRRULTB
000600*    OF HOW MANY OF ITS KEYWORDS MATCH.                        SSRRULTB
000700*    ------------------------------------------------------  SSRRULTB
000800 01  SSR-RULE-CATALOG.                                        SSRRULTB
000900     05  SSR-RULE-ENTRY      OCCURS 10 TIMES                 SSRRULTB
001000                             INDEXED BY SSR-RULE-IDX.         SSRRULTB
001100         10  SSR-RULE-NAME       PIC X(20).                  SSRRULTB
001200*           RULE CODE, E.G. 'URGENT-PRESSURE'.                 SSRRULTB
001300         10  SSR-RULE-SCORE      PIC 9(3).                   SSRRULTB
001400*           POINTS ADDED WHEN THE RULE FIRES.                  SSRRULTB
001500         10  SSR-RULE-TYPE       PIC X(15).                  SSRRULTB
001600*           SCAM-TYPE CODE THIS RULE VOTES FOR, SPACES =       SSRRULTB
001700*           GENERIC (NO TYPE VOTE).                            SSRRULTB
001800         10  SSR-RULE-KEYWORD    OCCURS 3 TIMES               SSRRULTB
001900                                 PIC X(30).                  SSRRULTB
002000*           UP TO 3 ALTERNATIVE KEYWORDS/PHRASES; THE RULE      SSRRULTB
002100*           FIRES IF ANY APPEARS IN THE MESSAGE, CASE-          SSRRULTB
002200*           INSENSITIVE.  UNUSED ALTERNATIVES ARE SPACES.       SSRRULTB
002300