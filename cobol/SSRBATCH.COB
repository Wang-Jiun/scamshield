000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST
000200* LAST UPDATE ON 09 APR 2018 AT 15:46:17 BY  HOWARDT VERSION 10
000300* LAST UPDATE ON 16 MAY 2007 AT 09:22:40 BY  PATELM  VERSION 09
000400 ID DIVISION.
000500 PROGRAM-ID. SSRBATCH.
000600 AUTHOR. HALVORSENR.
000700 INSTALLATION. SENTINEL CONSUMER PROTECTION BUREAU - DPC.
000800               THIS IS THE MAIN-LINE DRIVER FOR THE SCAMSHIELD
000900               MESSAGE RISK-SCORING BATCH.  IT READS THE
001000               CANDIDATE-MESSAGE FILE ONE RECORD AT A TIME,
001100               CALLS THE INPUT VALIDATOR (SSRVALD) AND, FOR
001200               EVERY MESSAGE THE VALIDATOR ACCEPTS, THE RULE-
001300               SCORING ANALYZER (SSRANLZ); IT THEN WRITES THE
001400               RESULT-OUT RECORD, THE EVIDENCE-OUT RECORDS (IF
001500               ANY) AND A DETAIL BLOCK ON THE SUMMARY-RPT
001600               CONTROL REPORT.  AT END OF FILE IT PRINTS THE
001700               CONTROL-TOTALS SECTION OF SUMMARY-RPT AND STOPS.
001800
001900               ALLOCATE THE FOLLOWING DD NAMES BEFORE RUNNING:
002000                    MSGIN    - MESSAGE-IN,   FB, LRECL 4017
002100                    RESLOUT  - RESULT-OUT,   FB, LRECL  216
002200                    EVIDOUT  - EVIDENCE-OUT, FB, LRECL  231
002300                    SUMRPT   - SUMMARY-RPT,  FB, LRECL  132
002400
002500               METHOD OF OPERATION: SEE THE PARAGRAPH BANNERS
002600               BELOW.  NO SORT IS PERFORMED -- MESSAGES ARE
002700               SCORED AND REPORTED IN ARRIVAL ORDER.
002800
002900 DATE-WRITTEN. 22 JUL 87.
003000 DATE-COMPILED.
003100 SECURITY. SENTINEL DPC INTERNAL USE ONLY.
003200*----------------------------------------------------------------*
003300*                       C H A N G E   L O G                      *
003400*----------------------------------------------------------------*
003500* DATE       PROGRAMMER  REQUEST    DESCRIPTION                  *
003600*----------  ----------  ---------  --------------------------- *
003700* 22 JUL 87   HALVORSENR  FRD-0038   ORIGINAL VERSION.  SCORING   *
003800*                                    LOGIC WAS INLINE; WROTE      *
003900*                                    RESULT-OUT ONLY, NO          *
004000*                                    EVIDENCE-OUT, NO SUMMARY-    *
004100*                                    RPT.                        *
004200* 14 FEB 89   HALVORSENR  FRD-0078   ADDED EVIDENCE-OUT FILE SO   *
004300*                                    FRAUD OPS CAN SEE WHICH      *
004400*                                    SENTENCE TRIPPED EACH RULE.  *
004500* 09 SEP 91   KOVACSD     FRD-0172   ADDED SUMMARY-RPT CONTROL    *
004600*                                    REPORT PER DPC MANAGEMENT    *
004700*                                    REQUEST.                    *
004800* 02 JUN 94   KOVACSD     FRD-0312   RESTRUCTURED SCORING LOGIC   *
004900*                                    AS TWO STANDALONE SUB-       *
005000*                                    PROGRAMS, SSRVALD AND        *
005100*                                    SSRANLZ; THIS DRIVER NOW     *
005200*                                    CALLS THEM ONCE PER RECORD   *
005300*                                    INSTEAD OF SCORING INLINE.   *
005400* 17 OCT 96   OKAFORT     FRD-0388   NO DRIVER CHANGE FOR THE     *
005500*                                    ROMANCE-TRUST RULE (CATALOG  *
005600*                                    CHANGE ONLY -- SEE SSRANLZ). *
005700* 14 MAR 99   OKAFORT     FRD-0455   Y2K REVIEW -- NO DATE        *
005800*                                    FIELDS IN THIS PROGRAM,      *
005900*                                    NO CHANGE REQUIRED.  SIGNED  *
006000*                                    OFF PER Y2K-CERT-99-118.     *
006100* 05 JAN 01   OKAFORT     FRD-0502   NO DRIVER CHANGE (SEE        *
006200*                                    SSRANLZ).                   *
006300* 11 AUG 03   PATELM      FRD-0588   NO DRIVER CHANGE (SEE        *
006400*                                    SSRANLZ).                   *
006500* 16 MAY 07   PATELM      FRD-0640   RAISED SUMMARY-RPT PAGE      *
006600*                                    LENGTH FROM 50 TO 58 LINES   *
006700*                                    TO MATCH THE NEW PRINTER     *
006800*                                    FORMS STOCK.                 *
006900* 09 APR 18   HOWARDT     FRD-0711   ADDED THE PER-SCAM-TYPE      *
007000*                                    BREAKDOWN TO THE CONTROL-    *
007100*                                    TOTALS SECTION PER FRAUD     *
007200*                                    OPS REQUEST 18-07.           *
007300*----------------------------------------------------------------*
007400 TITLE 'SCAMSHIELD BATCH DRIVER'.
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-370.
007800 OBJECT-COMPUTER. IBM-370.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT MESSAGE-IN-FILE  ASSIGN TO MSGIN.
008400     SELECT RESULT-OUT-FILE  ASSIGN TO RESLOUT.
008500     SELECT EVIDENCE-OUT-FILE ASSIGN TO EVIDOUT.
008600     SELECT SUMMARY-RPT      ASSIGN TO SUMRPT.
008700     SKIP2
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  MESSAGE-IN-FILE
009100     RECORDING MODE F
009200     BLOCK CONTAINS 0
009300     LABEL RECORDS STANDARD.
009400     COPY SSRMSGIN SUPPRESS.
009500     SKIP1
009600 FD  RESULT-OUT-FILE
009700     RECORDING MODE F
009800     BLOCK CONTAINS 0
009900     LABEL RECORDS STANDARD.
010000     COPY SSRRESUL SUPPRESS.
010100     SKIP1
010200 FD  EVIDENCE-OUT-FILE
010300     RECORDING MODE F
010400     BLOCK CONTAINS 0
010500     LABEL RECORDS STANDARD.
010600     COPY SSREVIDN SUPPRESS.
010700     SKIP1
010800 FD  SUMMARY-RPT
010900     RECORDING MODE F
011000     BLOCK CONTAINS 0
011100     LABEL RECORDS STANDARD.
011200 01  SUMMARY-RPT-RECORD          PIC X(132).
011300     EJECT
011400 WORKING-STORAGE SECTION.
011500 77  PGMNAME                     PIC X(8) VALUE 'SSRBATCH'.
011600 77  WS-EOF-FLAG                 PIC X VALUE 'N'.
011700     88  WS-EOF                  VALUE 'Y'.
011800     88  WS-NOT-EOF              VALUE 'N'.
011900 77  WS-CURRENT-MSG-ID           PIC X(8).
012000     SKIP2
012100 01  WS-BATCH-NUMERICS.
012200     05  WS-MSGS-READ-BIN        PIC S9(8) BINARY VALUE ZERO.
012300     05  WS-MSGS-READ-X          REDEFINES WS-MSGS-READ-BIN
012400                                 PIC X(4).
012500     05  WS-SCORE-SUM-BIN        PIC S9(8) BINARY VALUE ZERO.
012600     05  WS-SCORE-SUM-X          REDEFINES WS-SCORE-SUM-BIN
012700                                 PIC X(4).
012800     05  WS-AVG-SCORE-BIN        PIC S9(4) BINARY VALUE ZERO.
012900     05  WS-AVG-SCORE-X          REDEFINES WS-AVG-SCORE-BIN
013000                                 PIC X(2).
013100     05  WS-MSGS-REJECTED-BIN    PIC S9(8) BINARY VALUE ZERO.
013200     05  WS-MSGS-ANALYZED-BIN    PIC S9(8) BINARY VALUE ZERO.
013300     05  FILLER                  PIC X(4).
013400     SKIP2
013500 01  WS-PRINT-COUNTERS.
013600     05  WS-LINE-COUNT           PIC S9(8) BINARY VALUE ZERO.
013700     05  WS-PAGE-COUNT           PIC S9(8) BINARY VALUE ZERO.
013800     05  WS-PAGE-LEN             PIC S9(8) BINARY VALUE 58.
013900     05  FILLER                  PIC X(4).
014000     SKIP2
014100* RISK-LEVEL CONTROL-TOTAL TABLE -- FOUR FIXED ENTRIES, LOADED
014200* ONCE AT THE START OF THE RUN.  SEARCHED (NEVER GROWN) AS EACH
014300* ANALYZED MESSAGE IS ACCUMULATED.
014400 01  WS-LEVEL-TOTALS.
014500     05  WS-LEVEL-ENTRY          OCCURS 4 TIMES
014600                                 INDEXED BY WS-LEVEL-IDX.
014700         10  WS-LEVEL-NAME       PIC X(8).
014800         10  WS-LEVEL-CNTR       PIC 9(6) BINARY.
014900     05  FILLER                  PIC X(4).
015000     SKIP2
015100* SCAM-TYPE CONTROL-TOTAL TABLE -- GROWN AS DISTINCT TYPES ARE
015200* ENCOUNTERED, THE SAME WAY APKRSLST ONCE GREW ITS RESOURCE-NAME
015300* TABLES (SEARCH, THEN ADD ON FIRST SIGHTING).  AT MOST SIX
015400* DISTINCT TYPES EXIST IN THE TEN-ROW RULE CATALOG (FRD-0711).
015500 01  WS-TYPES-USED.
015600     05  WS-TYPES-CNTR           PIC 9(4) BINARY VALUE ZERO.
015700     05  WS-TYPES-ENTRY          OCCURS 10 TIMES
015800                                 DEPENDING ON WS-TYPES-CNTR
015900                                 INDEXED BY WS-TYPES-INDEX.
016000         10  WS-TYPE-NAME        PIC X(15).
016100         10  WS-TYPE-CNTR        PIC 9(6) BINARY.
016200     SKIP1
016300 77  WS-TYPE-FOUND-FLAG          PIC X VALUE 'N'.
016400     88  WS-TYPE-FOUND           VALUE 'Y'.
016500     88  WS-TYPE-NOTFOUND        VALUE 'N'.
016600 77  WS-TYPE-SCAN-IDX            PIC 9(2) BINARY VALUE ZERO.
016700 77  WS-TYPE-PRT-IDX             PIC 9(2) BINARY VALUE ZERO.
016800 77  WS-ACT-PRT-IDX              PIC 9(2) BINARY VALUE ZERO.
016900 77  WS-TPL-PRT-IDX              PIC 9(2) BINARY VALUE ZERO.
016920 77  WS-TPL-DISPLAY              PIC 9(1) VALUE ZERO.
016930 77  WS-ED-NUM7                  PIC ZZZ,ZZ9.
016940 77  WS-ED-NUM3                  PIC ZZ9.
016950 77  WS-TYPE-SLOT-POS            PIC 9(3) BINARY VALUE ZERO.
017000     SKIP2
017100/ SUMMARY-RPT PRINT-LINE LAYOUTS.
017200 01  WS-TIME-STAMP.
017300     05  WS-TS-DAY               PIC 9(5).
017400     05  FILLER                  PIC X VALUE '/'.
017500     05  WS-TS-TIME              PIC X(6).
017600     SKIP1
017700 01  WS-PAGE-TITLE.
017800     05  FILLER                  PIC X VALUE '1'.
017900     05  FILLER                  PIC X(34)
018000                                 VALUE 'SCAMSHIELD RISK-SCORING BATCH RUN'.
018100     05  FILLER                  PIC X(3) VALUE SPACES.
018200     05  WS-TITLE-TIMESTAMP      PIC X(10).
018300     05  FILLER                  PIC X VALUE SPACE.
018400     05  FILLER                  PIC X(5) VALUE 'PAGE '.
018500     05  WS-TITLE-PAGE-NUM       PIC Z(4).
018600     05  FILLER                  PIC X(74) VALUE SPACES.
018700     SKIP1
018800 01  WS-PAGE-SUBTITLE.
018900     05  FILLER                  PIC X VALUE SPACE.
019000     05  FILLER                  PIC X(20)
019100                                 VALUE 'MESSAGE RISK DETAIL'.
019200     05  FILLER                  PIC X(111) VALUE SPACES.
019300     SKIP1
019400* THE ONE SHARED BODY-LINE LAYOUT -- EVERY DETAIL, EXPLANATION,
019500* ACTION, TEMPLATE, BLANK AND CONTROL-TOTAL LINE IS BUILT HERE
019600* BEFORE CALLING 0925-PRINT-DETAIL-LINE, THE WAY APKRSLST BUILT
019700* EVERY TABLE LINE IN LINE-DETAIL BEFORE CALLING 0120-PRINT-
019800* DETAIL.
019900 01  WS-LINE-DETAIL.
020000     05  LINE-CC                 PIC X VALUE SPACE.
020100     05  LINE-TEXT               PIC X(129) VALUE SPACES.
020200     05  FILLER                  PIC X(2) VALUE SPACES.
020300     EJECT
020400/ PASSED PARAMETERS MIRRORING SSRVALD'S LINKAGE SECTION.
020500 01  WS-VALD-PARMS.
020600     05  WS-VAL-MSG-LENGTH       PIC 9(4).
020700     05  WS-VAL-MSG-TEXT         PIC X(4000).
020800     05  WS-VAL-STATUS           PIC X(3).
020900         88  WS-VAL-ACCEPTED     VALUE 'OK '.
021000         88  WS-VAL-REJECTED     VALUE 'ERR'.
021100     05  WS-VAL-REASON           PIC X(10).
021200     05  FILLER                  PIC X(6).
021300     SKIP2
021400/ PASSED PARAMETERS MIRRORING SSRANLZ'S LINKAGE SECTION.
021500 01  WS-ANLZ-PARMS.
021600     05  WS-ANL-MSG-LENGTH       PIC 9(4).
021700     05  WS-ANL-MSG-TEXT         PIC X(4000).
021800     05  WS-ANL-RISK-SCORE       PIC 9(3).
021900     05  WS-ANL-RISK-LEVEL       PIC X(8).
022000     05  WS-ANL-RULE-COUNT       PIC 9(2).
022100     05  WS-ANL-TYPE-COUNT       PIC 9(2).
022200     05  WS-ANL-SCAM-TYPES.
022300         10  WS-ANL-SCAM-TYPE    OCCURS 4 TIMES PIC X(15).
022400     05  WS-ANL-RULE-NAMES.
022500         10  WS-ANL-RULE-NAME    OCCURS 6 TIMES PIC X(20).
022600     05  WS-ANL-EVIDENCE.
022700         10  WS-ANL-EVD-ENTRY    OCCURS 10 TIMES
022800                                 INDEXED BY WS-EVD-IDX.
022900             15  WS-ANL-EVD-NAME     PIC X(20).
023000             15  WS-ANL-EVD-SCORE    PIC 9(3).
023100             15  WS-ANL-EVD-SENTENCE PIC X(200).
023200     05  WS-ANL-EXPLANATION      PIC X(65).
023300     05  WS-ANL-ACTION-COUNT     PIC 9(1).
023400     05  WS-ANL-ACTIONS.
023500         10  WS-ANL-ACTION-TEXT  OCCURS 5 TIMES PIC X(45).
023600     05  WS-ANL-TEMPLATE-COUNT   PIC 9(1).
023700     05  WS-ANL-TEMPLATES.
023800         10  WS-ANL-TEMPLATE-TEXT OCCURS 3 TIMES PIC X(65).
023900     05  FILLER                  PIC X(4).
024000         EJECT
024100 TITLE 'INITIALIZATION AND MAIN LINE'.
024200 PROCEDURE DIVISION.
024300 0010-MAIN-LINE.
024400     PERFORM 0020-INITIALIZE-RUN.
024500     PERFORM 0100-PROCESS-ONE-MESSAGE
024600         UNTIL WS-EOF.
024700     PERFORM 0900-PRODUCE-SUMMARY-REPORT.
024800     PERFORM 0990-CLOSE-ALL-FILES.
024900     STOP RUN.
025000     SKIP1
025100 0020-INITIALIZE-RUN.
025200     OPEN INPUT  MESSAGE-IN-FILE.
025300     OPEN OUTPUT RESULT-OUT-FILE.
025400     OPEN OUTPUT EVIDENCE-OUT-FILE.
025500     OPEN OUTPUT SUMMARY-RPT.
025600     ACCEPT WS-TS-DAY FROM DAY.
025700     ACCEPT WS-TS-TIME FROM TIME.
025800     MOVE WS-TIME-STAMP TO WS-TITLE-TIMESTAMP.
025900     MOVE WS-PAGE-LEN TO WS-LINE-COUNT.
026000*           FORCES A PAGE HEADER BEFORE THE FIRST DETAIL LINE,
026100*           THE SAME WAY APKRSLST PRIMED LINE-COUNT WITH PAGE-LEN.
026200     MOVE ZERO TO WS-PAGE-COUNT.
026300     MOVE ZERO TO WS-MSGS-READ-BIN.
026400     MOVE ZERO TO WS-MSGS-REJECTED-BIN.
026500     MOVE ZERO TO WS-MSGS-ANALYZED-BIN.
026600     MOVE ZERO TO WS-SCORE-SUM-BIN.
026700     MOVE ZERO TO WS-TYPES-CNTR.
026800     PERFORM 0021-INITIALIZE-LEVEL-TOTALS.
026900     SET WS-NOT-EOF TO TRUE.
027000     PERFORM 0030-READ-NEXT-MESSAGE.
027100     SKIP1
027200 0021-INITIALIZE-LEVEL-TOTALS.
027300     SET WS-LEVEL-IDX TO 1.
027400     MOVE 'LOW     '     TO WS-LEVEL-NAME (WS-LEVEL-IDX).
027500     MOVE ZERO           TO WS-LEVEL-CNTR (WS-LEVEL-IDX).
027600     SET WS-LEVEL-IDX TO 2.
027700     MOVE 'MEDIUM  '     TO WS-LEVEL-NAME (WS-LEVEL-IDX).
027800     MOVE ZERO           TO WS-LEVEL-CNTR (WS-LEVEL-IDX).
027900     SET WS-LEVEL-IDX TO 3.
028000     MOVE 'HIGH    '     TO WS-LEVEL-NAME (WS-LEVEL-IDX).
028100     MOVE ZERO           TO WS-LEVEL-CNTR (WS-LEVEL-IDX).
028200     SET WS-LEVEL-IDX TO 4.
028300     MOVE 'CRITICAL'     TO WS-LEVEL-NAME (WS-LEVEL-IDX).
028400     MOVE ZERO           TO WS-LEVEL-CNTR (WS-LEVEL-IDX).
028500     SKIP1
028600 0030-READ-NEXT-MESSAGE.
028700     READ MESSAGE-IN-FILE
028800         AT END
028900          SET WS-EOF TO TRUE
029000     END-READ.
029100     SKIP1
029200         EJECT
029300 TITLE 'PER-MESSAGE PROCESSING'.
029400 0100-PROCESS-ONE-MESSAGE.
029500     ADD 1 TO WS-MSGS-READ-BIN.
029600     MOVE MI-MSG-ID TO WS-CURRENT-MSG-ID.
029700     PERFORM 0110-VALIDATE-MESSAGE.
029800     IF WS-VAL-ACCEPTED
029900      THEN
030000       PERFORM 0120-ANALYZE-MESSAGE;
030100       PERFORM 0150-ACCUM-TOTALS;
030200       PERFORM 0910-PRINT-DETAIL-BLOCK;
030300       PERFORM 0130-WRITE-RESULT;
030400       PERFORM 0140-WRITE-EVIDENCE;
030500      ELSE
030600       ADD 1 TO WS-MSGS-REJECTED-BIN;
030700       PERFORM 0130-WRITE-RESULT;
030800     END-IF.
030900     PERFORM 0030-READ-NEXT-MESSAGE.
031000     SKIP1
031100 0110-VALIDATE-MESSAGE.
031200     MOVE MI-MSG-LENGTH TO WS-VAL-MSG-LENGTH.
031300     MOVE MI-MSG-TEXT   TO WS-VAL-MSG-TEXT.
031400     CALL 'SSRVALD' USING WS-VALD-PARMS.
031500     SKIP1
031600 0120-ANALYZE-MESSAGE.
031700     MOVE MI-MSG-LENGTH TO WS-ANL-MSG-LENGTH.
031800     MOVE MI-MSG-TEXT   TO WS-ANL-MSG-TEXT.
031900     CALL 'SSRANLZ' USING WS-ANLZ-PARMS.
032000     SKIP1
032100 0130-WRITE-RESULT.
032200     MOVE SPACES             TO RESULT-OUT-RECORD.
032300     MOVE WS-CURRENT-MSG-ID  TO RO-MSG-ID.
032400     MOVE WS-VAL-STATUS      TO RO-STATUS.
032500     MOVE WS-VAL-REASON      TO RO-ERR-REASON.
032600     IF WS-VAL-ACCEPTED
032700      THEN
032800       MOVE WS-ANL-RISK-SCORE  TO RO-RISK-SCORE;
032900       MOVE WS-ANL-RISK-LEVEL  TO RO-RISK-LEVEL;
033000       MOVE WS-ANL-RULE-COUNT  TO RO-RULE-COUNT;
033100       MOVE WS-ANL-TYPE-COUNT  TO RO-TYPE-COUNT;
033200       MOVE WS-ANL-SCAM-TYPES  TO RO-SCAM-TYPES;
033300       MOVE WS-ANL-RULE-NAMES  TO RO-RULE-NAMES;
033400      ELSE
033500       MOVE ZERO TO RO-RISK-SCORE;
033600       MOVE SPACES TO RO-RISK-LEVEL;
033700       MOVE ZERO TO RO-RULE-COUNT;
033800       MOVE ZERO TO RO-TYPE-COUNT;
033900       MOVE SPACES TO RO-SCAM-TYPES;
034000       MOVE SPACES TO RO-RULE-NAMES;
034100     END-IF.
034200     WRITE RESULT-OUT-RECORD.
034300     SKIP1
034400 0140-WRITE-EVIDENCE.
034500* ALL FIRED RULES ARE WRITTEN HERE, NOT JUST THE FIRST SIX THAT
034600* FIT ON RESULT-OUT (SEE SSRANLZ PARAGRAPH 0530-BUILD-NAME-LIST).
034700     PERFORM 0141-WRITE-ONE-EVIDENCE
034800         VARYING WS-EVD-IDX FROM 1 BY 1
034900         UNTIL WS-EVD-IDX > WS-ANL-RULE-COUNT.
035000     SKIP1
035100 0141-WRITE-ONE-EVIDENCE.
035200     MOVE WS-CURRENT-MSG-ID                 TO EO-MSG-ID.
035300     MOVE WS-ANL-EVD-NAME (WS-EVD-IDX)      TO EO-RULE-NAME.
035400     MOVE WS-ANL-EVD-SCORE (WS-EVD-IDX)     TO EO-RULE-SCORE.
035500     MOVE WS-ANL-EVD-SENTENCE (WS-EVD-IDX)  TO EO-SENTENCE.
035600     WRITE EVIDENCE-OUT-RECORD.
035700     SKIP1
035800 0150-ACCUM-TOTALS.
035900     ADD 1 TO WS-MSGS-ANALYZED-BIN.
036000     ADD WS-ANL-RISK-SCORE TO WS-SCORE-SUM-BIN.
036100     PERFORM 0151-ACCUM-ONE-LEVEL.
036200     PERFORM 0152-ACCUM-TYPES.
036300     SKIP1
036400 0151-ACCUM-ONE-LEVEL.
036500     SET WS-LEVEL-IDX TO 1.
036600     SEARCH WS-LEVEL-ENTRY
036700      AT END
036800       CONTINUE
036900      WHEN WS-LEVEL-NAME (WS-LEVEL-IDX) = WS-ANL-RISK-LEVEL
037000       ADD 1 TO WS-LEVEL-CNTR (WS-LEVEL-IDX)
037100     END-SEARCH.
037200     SKIP1
037300 0152-ACCUM-TYPES.
037400     PERFORM 0153-ACCUM-ONE-TYPE
037500         VARYING WS-TYPE-SCAN-IDX FROM 1 BY 1
037600         UNTIL WS-TYPE-SCAN-IDX > WS-ANL-TYPE-COUNT.
037700     SKIP1
037800 0153-ACCUM-ONE-TYPE.
037900* SAME SEARCH-THEN-ADD-ON-FIRST-SIGHTING SHAPE APKRSLST USED FOR
038000* CPGS-TABLE -- EXCEPT OUR TABLE GROWS, SINCE IT IS NOT FROZEN AT
038100* A FIXED LIST OF FOUR LIKE THE RISK LEVELS.
038200     SET WS-TYPE-NOTFOUND TO TRUE.
038300     SET WS-TYPES-INDEX TO 1.
038400     SEARCH WS-TYPES-ENTRY
038500      AT END
038600       ADD 1 TO WS-TYPES-CNTR;
038700       SET WS-TYPES-INDEX TO WS-TYPES-CNTR;
038800       MOVE WS-ANL-SCAM-TYPE (WS-TYPE-SCAN-IDX)
038900           TO WS-TYPE-NAME (WS-TYPES-INDEX);
039000       MOVE 1 TO WS-TYPE-CNTR (WS-TYPES-INDEX)
039100      WHEN WS-TYPE-NAME (WS-TYPES-INDEX) =
039200           WS-ANL-SCAM-TYPE (WS-TYPE-SCAN-IDX)
039300       ADD 1 TO WS-TYPE-CNTR (WS-TYPES-INDEX)
039400     END-SEARCH.
039500     SKIP1
039600         EJECT
039700 TITLE 'SUMMARY-RPT DETAIL SECTION'.
039800 0900-PRODUCE-SUMMARY-REPORT.
039900     PERFORM 0930-PRINT-CONTROL-TOTALS.
040000     SKIP1
040100 0910-PRINT-DETAIL-BLOCK.
040200     MOVE SPACES TO LINE-TEXT.
040300     STRING 'ID: '         DELIMITED BY SIZE
040400            WS-CURRENT-MSG-ID DELIMITED BY SIZE
040500            '   SCORE: '   DELIMITED BY SIZE
040600       INTO LINE-TEXT;
040700     MOVE WS-ANL-RISK-SCORE TO WS-ED-NUM3.
040710     MOVE WS-ED-NUM3        TO LINE-TEXT (23 : 3).
040800     MOVE '   LEVEL: '     TO LINE-TEXT (27 : 10).
040900     MOVE WS-ANL-RISK-LEVEL TO LINE-TEXT (37 : 8).
041000     MOVE '   TYPES: '     TO LINE-TEXT (46 : 10).
041100     MOVE SPACES           TO LINE-TEXT (56 : 64).
041200     PERFORM 0911-MOVE-ONE-TYPE-SLOT
041300         VARYING WS-TYPE-PRT-IDX FROM 1 BY 1
041400         UNTIL WS-TYPE-PRT-IDX > 4.
041500     PERFORM 0925-PRINT-DETAIL-LINE.
041600     MOVE SPACES TO LINE-TEXT.
041700     MOVE WS-ANL-EXPLANATION TO LINE-TEXT (1 : 65).
041800     PERFORM 0925-PRINT-DETAIL-LINE.
041900     PERFORM 0912-PRINT-ONE-ACTION
042000         VARYING WS-ACT-PRT-IDX FROM 1 BY 1
042100         UNTIL WS-ACT-PRT-IDX > WS-ANL-ACTION-COUNT.
042200     PERFORM 0913-PRINT-ONE-TEMPLATE
042300         VARYING WS-TPL-PRT-IDX FROM 1 BY 1
042400         UNTIL WS-TPL-PRT-IDX > WS-ANL-TEMPLATE-COUNT.
042500     MOVE SPACES TO LINE-TEXT.
042600     PERFORM 0925-PRINT-DETAIL-LINE.
042700     SKIP1
042800 0911-MOVE-ONE-TYPE-SLOT.
042900     IF WS-ANL-SCAM-TYPE (WS-TYPE-PRT-IDX) NOT = SPACES
043000      THEN
043100       COMPUTE WS-TYPE-SLOT-POS =
043150           56 + ((WS-TYPE-PRT-IDX - 1) * 16);
043200       MOVE WS-ANL-SCAM-TYPE (WS-TYPE-PRT-IDX)
043300           TO LINE-TEXT (WS-TYPE-SLOT-POS : 15);
043400     END-IF.
043500     SKIP1
043600 0912-PRINT-ONE-ACTION.
043700     MOVE SPACES TO LINE-TEXT.
043800     MOVE '- '   TO LINE-TEXT (1 : 2).
043900     MOVE WS-ANL-ACTION-TEXT (WS-ACT-PRT-IDX) TO LINE-TEXT (3 : 45).
044000     PERFORM 0925-PRINT-DETAIL-LINE.
044100     SKIP1
044200 0913-PRINT-ONE-TEMPLATE.
044300     MOVE SPACES TO LINE-TEXT.
044350     MOVE WS-TPL-PRT-IDX TO WS-TPL-DISPLAY.
044400     MOVE WS-TPL-DISPLAY TO LINE-TEXT (1 : 1).
044500     MOVE '. '           TO LINE-TEXT (2 : 2).
044600     MOVE WS-ANL-TEMPLATE-TEXT (WS-TPL-PRT-IDX)
044700         TO LINE-TEXT (4 : 65).
044800     PERFORM 0925-PRINT-DETAIL-LINE.
044900     SKIP1
045000         EJECT
045100 0920-PRINT-PAGE-HEADER.
045200     ADD 1 TO WS-PAGE-COUNT.
045300     MOVE WS-PAGE-COUNT TO WS-TITLE-PAGE-NUM.
045400     WRITE SUMMARY-RPT-RECORD FROM WS-PAGE-TITLE.
045500     WRITE SUMMARY-RPT-RECORD FROM WS-PAGE-SUBTITLE.
045600     MOVE ZERO TO WS-LINE-COUNT.
045700     SKIP1
045800 0925-PRINT-DETAIL-LINE.
045900     IF WS-LINE-COUNT >= WS-PAGE-LEN
046000      THEN
046100       PERFORM 0920-PRINT-PAGE-HEADER;
046200     END-IF.
046300     ADD 1 TO WS-LINE-COUNT.
046400     WRITE SUMMARY-RPT-RECORD FROM WS-LINE-DETAIL.
046500     SKIP1
046600         EJECT
046700 TITLE 'SUMMARY-RPT CONTROL TOTALS'.
046800 0930-PRINT-CONTROL-TOTALS.
046900     IF WS-MSGS-ANALYZED-BIN > ZERO
047000      THEN
047100       COMPUTE WS-AVG-SCORE-BIN =
047200           WS-SCORE-SUM-BIN / WS-MSGS-ANALYZED-BIN;
047300      ELSE
047400       MOVE ZERO TO WS-AVG-SCORE-BIN;
047500     END-IF.
047600     MOVE SPACES TO LINE-TEXT.
047700     MOVE 'CONTROL TOTALS' TO LINE-TEXT (1 : 15).
047800     PERFORM 0925-PRINT-DETAIL-LINE.
047900     MOVE SPACES TO LINE-TEXT.
048000     MOVE 'MESSAGES READ          '  TO LINE-TEXT (3 : 24).
048100     MOVE WS-MSGS-READ-BIN           TO WS-ED-NUM7.
048110     MOVE WS-ED-NUM7                 TO LINE-TEXT (29 : 7).
048200     PERFORM 0925-PRINT-DETAIL-LINE.
048300     MOVE SPACES TO LINE-TEXT.
048400     MOVE 'MESSAGES REJECTED      '  TO LINE-TEXT (3 : 24).
048500     MOVE WS-MSGS-REJECTED-BIN       TO WS-ED-NUM7.
048510     MOVE WS-ED-NUM7                 TO LINE-TEXT (29 : 7).
048600     PERFORM 0925-PRINT-DETAIL-LINE.
048700     MOVE SPACES TO LINE-TEXT.
048800     MOVE 'MESSAGES ANALYZED      '  TO LINE-TEXT (3 : 24).
048900     MOVE WS-MSGS-ANALYZED-BIN       TO WS-ED-NUM7.
048910     MOVE WS-ED-NUM7                 TO LINE-TEXT (29 : 7).
049000     PERFORM 0925-PRINT-DETAIL-LINE.
049100     PERFORM 0931-PRINT-ONE-LEVEL-TOTAL
049200         VARYING WS-LEVEL-IDX FROM 1 BY 1
049300         UNTIL WS-LEVEL-IDX > 4.
049400     PERFORM 0932-PRINT-ONE-TYPE-TOTAL
049500         VARYING WS-TYPE-PRT-IDX FROM 1 BY 1
049600         UNTIL WS-TYPE-PRT-IDX > WS-TYPES-CNTR.
049700     MOVE SPACES TO LINE-TEXT.
049800     MOVE 'AVERAGE RISK SCORE      ' TO LINE-TEXT (3 : 25).
049900     MOVE WS-AVG-SCORE-BIN           TO WS-ED-NUM3.
049910     MOVE WS-ED-NUM3                 TO LINE-TEXT (29 : 3).
050000     PERFORM 0925-PRINT-DETAIL-LINE.
050100     SKIP1
050200 0931-PRINT-ONE-LEVEL-TOTAL.
050300     MOVE SPACES TO LINE-TEXT.
050400     MOVE WS-LEVEL-NAME (WS-LEVEL-IDX) TO LINE-TEXT (3 : 8).
050500     MOVE WS-LEVEL-CNTR (WS-LEVEL-IDX) TO WS-ED-NUM7.
050510     MOVE WS-ED-NUM7                    TO LINE-TEXT (29 : 7).
050600     PERFORM 0925-PRINT-DETAIL-LINE.
050700     SKIP1
050800 0932-PRINT-ONE-TYPE-TOTAL.
050900     SET WS-TYPES-INDEX TO WS-TYPE-PRT-IDX.
051000     MOVE SPACES TO LINE-TEXT.
051100     MOVE WS-TYPE-NAME (WS-TYPES-INDEX) TO LINE-TEXT (3 : 15).
051200     MOVE WS-TYPE-CNTR (WS-TYPES-INDEX) TO WS-ED-NUM7.
051210     MOVE WS-ED-NUM7                    TO LINE-TEXT (29 : 7).
051300     PERFORM 0925-PRINT-DETAIL-LINE.
051400     SKIP1
051500         EJECT
051600 0990-CLOSE-ALL-FILES.
051700     CLOSE MESSAGE-IN-FILE.
051800     CLOSE RESULT-OUT-FILE.
051900     CLOSE EVIDENCE-OUT-FILE.
052000     CLOSE SUMMARY-RPT.
