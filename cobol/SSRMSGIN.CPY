000100*    ------------------------------------------------------  SSRMSGIN
000200*    SSRMSGIN -- CANDIDATE MESSAGE RECORD (MESSAGE-IN FILE)   SSRMSGIN
000300*    ONE RECORD PER CALLER-SUBMITTED MESSAGE.  FIXED LENGTH,  SSRMSGIN
000400*    4017 BYTES, BLANK PADDED.  CHARACTER DATA IS SINGLE-BYTE SSRMSGIN
000500*    TEXT; THE TEXT BODY IS MATCHED CASE-INSENSITIVE A-Z BY    SSRMSGIN
000600*    THE ANALYZER (SSRANLZ).                                  SSRMSGIN
000700*    ------------------------------------------------------  SSRMSGIN
000800 01  MESSAGE-IN-RECORD.                                       SSRMSGIN
000900     05  MI-MSG-ID           PIC X(8).                        SSRMSGIN
001000     05  MI-MSG-CHANNEL      PIC X(5).                        SSRMSGIN
001100*        SMS, LINE, FB, EMAIL -- INFORMATIONAL ONLY, NOT       SSRMSGIN
001200*        EXAMINED BY THE ANALYZER.                            SSRMSGIN
001300     05  MI-MSG-LENGTH       PIC 9(4).                        SSRMSGIN
001400*        SIGNIFICANT LENGTH OF MI-MSG-TEXT, 0-4000.            SSRMSGIN
001500     05  MI-MSG-TEXT         PIC X(4000).                     SSRMSGIN
001600*        MESSAGE BODY, BLANK PADDED BEYOND MI-MSG-LENGTH.      SSRMSGIN
