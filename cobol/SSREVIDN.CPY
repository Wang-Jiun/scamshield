000100*    ------------------------------------------------------  SSREVIDN
000200*    SSREVIDN -- FIRED-RULE EVIDENCE RECORD (EVIDENCE-OUT)    SSREVIDN
000300*    ONE RECORD PER RULE THAT FIRED ON A GIVEN MESSAGE, IN    SSREVIDN
000400*    RULE-CATALOG ORDER.  NOT WRITTEN FOR REJECTED MESSAGES.  SSREVIDN
000500*    ------------------------------------------------------  SSREVIDN
000600 01  EVIDENCE-OUT-RECORD.                                     SSREVIDN
000700     05  EO-MSG-ID           PIC X(8).                        SSREVIDN
000800*        MESSAGE THE EVIDENCE BELONGS TO.                     SSREVIDN
000900     05  EO-RULE-NAME        PIC X(20).                       SSREVIDN
001000*        FIRED RULE CODE.                                     SSREVIDN
001100     05  EO-RULE-SCORE       PIC 9(3).                        SSREVIDN
001200*        THAT RULE'S SCORE CONTRIBUTION.                      SSREVIDN
001300     05  EO-SENTENCE         PIC X(200).                      SSREVIDN
001400*        FIRST SENTENCE CONTAINING THE MATCH, TRUNCATED TO     SSREVIDN
001500*        200 CHARACTERS.                                      SSREVIDN
