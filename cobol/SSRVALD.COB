000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST
000200* LAST UPDATE ON 05 JAN 2001 AT 10:31:22 BY  OKAFORT VERSION 05
000300* LAST UPDATE ON 14 MAR 1999 AT 09:12:04 BY  OKAFORT VERSION 04
000400 ID DIVISION.
000500 PROGRAM-ID. SSRVALD.
000600 AUTHOR. KOVACSD.
000700 INSTALLATION. SENTINEL CONSUMER PROTECTION BUREAU - DPC.
000800               THIS PROGRAM IS THE INPUT VALIDATOR FOR THE
000900               SCAMSHIELD MESSAGE RISK-SCORING BATCH (SSRBATCH).
001000               IT IS CALLED ONCE FOR EVERY MESSAGE-IN RECORD,
001100               BEFORE THE MESSAGE IS OFFERED TO THE RULE-
001200               SCORING ANALYZER, SSRANLZ.
001300
001400               IN ORDER TO USE THIS SUBPROGRAM, CALL 'SSRVALD'
001500               USING THE VALIDATOR PARAMETER GROUP DESCRIBED IN
001600               THE LINKAGE SECTION BELOW.  NO FILES ARE OPENED
001700               BY THIS PROGRAM -- THE CALLER OWNS ALL I/O.
001800
001900               METHOD OF OPERATION: A MESSAGE IS REJECTED WITH
002000               REASON 'EMPTY' WHEN ITS SIGNIFICANT LENGTH IS
002100               ZERO OR WHEN EVERY CHARACTER IN ITS SIGNIFICANT
002200               LENGTH IS A BLANK.  A MESSAGE IS REJECTED WITH
002300               REASON 'TOOLONG' WHEN ITS SIGNIFICANT LENGTH
002400               EXCEEDS THE CONFIGURED MAXIMUM OF 4000.  A
002500               MESSAGE THAT FAILS NEITHER TEST IS PASSED BACK
002600               AS ACCEPTED AND IS NOT EXAMINED ANY FURTHER
002700               HERE -- SCORING IS SSRANLZ'S JOB.
002800
002900 DATE-WRITTEN. 08 AUG 88.
003000 DATE-COMPILED.
003100 SECURITY. SENTINEL DPC INTERNAL USE ONLY.
003200*----------------------------------------------------------------*
003300*                       C H A N G E   L O G                      *
003400*----------------------------------------------------------------*
003500* DATE       PROGRAMMER  REQUEST    DESCRIPTION                  *
003600*----------  ----------  ---------  --------------------------- *
003700* 08 AUG 88   KOVACSD     FRD-0041   ORIGINAL VERSION, CARRIED   *
003800*                                    OVER FROM THE PHONE-FRAUD   *
003900*                                    SCREEN PROTOTYPE.           *
004000* 03 FEB 89   KOVACSD     FRD-0077   ADDED TOOLONG REJECT; THE   *
004100*                                    PROTOTYPE ONLY REJECTED     *
004200*                                    BLANK TEXT.                 *
004300* 19 NOV 90   KOVACSD     FRD-0166   RAISED MAX LENGTH FROM 2000 *
004400*                                    TO 4000 PER FRAUD OPS REQ.  *
004500* 02 JUN 94   KOVACSD     FRD-0312   RESTRUCTURED AS A STAND-    *
004600*                                    ALONE SUBPROGRAM SO         *
004700*                                    SSRBATCH CAN CALL IT ONCE   *
004800*                                    PER RECORD INSTEAD OF       *
004900*                                    INLINE COPYBOOK LOGIC.      *
005000* 14 MAR 99   OKAFORT     FRD-0455   Y2K REVIEW -- NO DATE       *
005100*                                    FIELDS IN THIS PROGRAM,     *
005200*                                    NO CHANGE REQUIRED.  SIGNED *
005300*                                    OFF PER Y2K-CERT-99-118.    *
005310* 05 JAN 01   OKAFORT     FRD-0502   NO VALIDATOR CHANGE; FRD-   *
005320*                                    0502 ONLY TOUCHED THE RULE  *
005330*                                    CATALOG IN SSRANLZ.         *
005400*----------------------------------------------------------------*
005500 TITLE 'SCAMSHIELD INPUT VALIDATOR'.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000     EJECT
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 77  PGMNAME                 PIC X(8) VALUE 'SSRVALD'.
006400 77  VAL-MAX-LENGTH          PIC 9(4) BINARY VALUE 4000.
006500 77  VAL-SCAN-PTR            PIC 9(4) BINARY VALUE ZERO.
006600 77  VAL-ALL-BLANK-FLAG      PIC X VALUE 'Y'.
006700     88  VAL-ALL-BLANK       VALUE 'Y'.
006800     88  VAL-NOT-ALL-BLANK   VALUE 'N'.
006900     SKIP2
007000/ PASSED PARAMETERS.
007100 LINKAGE SECTION.
007200 01  VAL-PARMS.
007300     05  VAL-MSG-LENGTH      PIC 9(4).
007400*           SIGNIFICANT LENGTH OF VAL-MSG-TEXT, AS CARRIED ON
007500*           THE MESSAGE-IN RECORD.
007600     05  VAL-MSG-TEXT        PIC X(4000).
007700*           MESSAGE BODY, BLANK PADDED.
007800     05  VAL-STATUS          PIC X(3).
007900         88  VAL-ACCEPTED    VALUE 'OK '.
008000         88  VAL-REJECTED    VALUE 'ERR'.
008100     05  VAL-REASON          PIC X(10).
008200*           'EMPTY' OR 'TOOLONG' WHEN VAL-REJECTED, ELSE SPACES.
008300     EJECT
008400 TITLE 'INITIALIZATION AND MAIN LINE'.
008500 PROCEDURE DIVISION USING VAL-PARMS.
008600 0010-MAIN-LINE.
008700     MOVE 'OK '  TO VAL-STATUS;
008800     MOVE SPACES TO VAL-REASON;
008900     PERFORM 0100-VALIDATE-MESSAGE-TEXT;
009000     GOBACK.
009100     SKIP2
009200 0100-VALIDATE-MESSAGE-TEXT.
009300* A MESSAGE IS EMPTY WHEN ITS SIGNIFICANT LENGTH IS ZERO, OR
009400* WHEN EVERY CHARACTER IN THAT LENGTH IS A SPACE.
009500     IF VAL-MSG-LENGTH = ZERO
009600      THEN
009700       SET VAL-REJECTED TO TRUE;
009800       MOVE 'EMPTY'     TO VAL-REASON;
009900      ELSE
010000       IF VAL-MSG-LENGTH > VAL-MAX-LENGTH
010100        THEN
010200         SET VAL-REJECTED TO TRUE;
010300         MOVE 'TOOLONG'   TO VAL-REASON;
010400        ELSE
010500         PERFORM 0110-TEST-FOR-ALL-BLANK;
010600         IF VAL-ALL-BLANK
010700          THEN
010800           SET VAL-REJECTED TO TRUE;
010900           MOVE 'EMPTY'     TO VAL-REASON;
011000         END-IF;
011100       END-IF;
011200     END-IF.
011300     SKIP1
011400 0110-TEST-FOR-ALL-BLANK.
011500* SCAN THE SIGNIFICANT PORTION OF THE TEXT ONE BYTE AT A TIME;
011600* THE MOMENT A NON-BLANK IS FOUND THE MESSAGE IS NOT EMPTY.
011700     SET VAL-ALL-BLANK TO TRUE.
011800     MOVE 1 TO VAL-SCAN-PTR.
011900     PERFORM 0120-TEST-ONE-BYTE
012000         UNTIL VAL-SCAN-PTR > VAL-MSG-LENGTH
012100            OR VAL-NOT-ALL-BLANK.
012200     SKIP1
012300 0120-TEST-ONE-BYTE.
012400     IF VAL-MSG-TEXT (VAL-SCAN-PTR : 1) NOT = SPACE
012500      THEN
012600       SET VAL-NOT-ALL-BLANK TO TRUE;
012700     END-IF.
012800     ADD 1 TO VAL-SCAN-PTR.
