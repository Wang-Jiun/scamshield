000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST
000200* LAST UPDATE ON 11 AUG 2003 AT 10:51:07 BY  PATELM   VERSION 08
000300* LAST UPDATE ON 05 JAN 2001 AT 08:40:19 BY  OKAFORT  VERSION 07
000400 ID DIVISION.
000500 PROGRAM-ID. SSRANLZ.
000600 AUTHOR. HALVORSENR.
000700 INSTALLATION. SENTINEL CONSUMER PROTECTION BUREAU - DPC.
000800               THIS PROGRAM IS THE RULE-SCORING ANALYZER FOR THE
000900               SCAMSHIELD MESSAGE RISK-SCORING BATCH (SSRBATCH).
001000               IT IS CALLED ONCE FOR EVERY MESSAGE-IN RECORD THAT
001100               PASSES THE INPUT VALIDATOR, SSRVALD.
001200
001300               IN ORDER TO USE THIS SUBPROGRAM, CALL 'SSRANLZ'
001400               USING THE ANALYZER PARAMETER GROUP DESCRIBED IN
001500               THE LINKAGE SECTION BELOW.  NO FILES ARE OPENED
001600               BY THIS PROGRAM -- THE CALLER OWNS ALL I/O.
001700
001800               METHOD OF OPERATION: THE SIGNIFICANT TEXT IS
001900               FOLDED TO UPPER CASE FOR MATCHING, THEN SPLIT INTO
002000               SENTENCES AT SENTENCE-ENDING PUNCTUATION AND
002100               NEWLINES.  THE FIXED TEN-ENTRY RULE CATALOG (SEE
002200               COPYBOOK SSRRULTB) IS THEN SCANNED IN ORDER; A
002300               RULE FIRES AT MOST ONCE WHEN ANY ONE OF ITS
002400               KEYWORDS APPEARS AS A SUBSTRING OF THE FOLDED
002500               TEXT. FIRED SCORES ARE SUMMED AND CAPPED AT 100,
002600               THE CAPPED SCORE IS BANDED TO A RISK LEVEL, AND
002700               THE DISTINCT SCAM TYPES VOTED BY THE FIRED RULES
002800               ARE CARRIED BACK TO THE CALLER ALONG WITH THE
002900               EXPLANATION, RECOMMENDED ACTIONS AND REPLY
003000               TEMPLATES PRESCRIBED FOR THE RESULTING RISK LEVEL.
003100
003200 DATE-WRITTEN. 22 JUL 87.
003300 DATE-COMPILED.
003400 SECURITY. SENTINEL DPC INTERNAL USE ONLY.
003500*----------------------------------------------------------------*
003600*                       C H A N G E   L O G                      *
003700*----------------------------------------------------------------*
003800* DATE       PROGRAMMER  REQUEST    DESCRIPTION                  *
003900*----------  ----------  ---------  --------------------------- *
004000* 22 JUL 87   HALVORSENR  FRD-0039   ORIGINAL VERSION.  FOUR      *
004100*                                    RULES: URGENT-PRESSURE,      *
004200*                                    ACCOUNT-ANOMALY, MONEY-      *
004300*                                    TRANSFER, PRIZE-LOTTERY.     *
004400* 14 FEB 89   HALVORSENR  FRD-0078   ADDED VERIFICATION-CODE AND  *
004500*                                    GIFT-CARD RULES PER OTP      *
004600*                                    FRAUD WAVE NOTED BY DPC.     *
004700* 09 SEP 91   KOVACSD     FRD-0172   ADDED INVESTMENT-RETURN AND  *
004800*                                    IMPERSONATE-AUTHORITY        *
004900*                                    RULES.                       *
005000* 02 JUN 94   KOVACSD     FRD-0312   RESTRUCTURED AS A STAND-     *
005100*                                    ALONE SUBPROGRAM SO         *
005200*                                    SSRBATCH CAN CALL IT ONCE    *
005300*                                    PER ACCEPTED RECORD.         *
005400* 17 OCT 96   OKAFORT     FRD-0388   ADDED ROMANCE-TRUST RULE     *
005500*                                    PER FRAUD OPS REQUEST 96-41. *
005600* 14 MAR 99   OKAFORT     FRD-0455   Y2K REVIEW -- NO DATE        *
005700*                                    FIELDS IN THIS PROGRAM,      *
005800*                                    NO CHANGE REQUIRED.  SIGNED  *
005900*                                    OFF PER Y2K-CERT-99-118.     *
006000* 05 JAN 01   OKAFORT     FRD-0502   RAISED SENTENCE TABLE FROM   *
006100*                                    25 TO 50 ENTRIES; LONGER     *
006200*                                    EMAIL-CHANNEL MESSAGES WERE  *
006300*                                    LOSING EVIDENCE SENTENCES.   *
006400* 11 AUG 03   PATELM      FRD-0588   RULE CATALOG FROZEN AT TEN   *
006500*                                    ENTRIES PER DPC POLICY       *
006600*                                    MEMO 03-14; NEW RULES NOW    *
006700*                                    REQUIRE A POLICY EXCEPTION.  *
006800*----------------------------------------------------------------*
006900 TITLE 'SCAMSHIELD RULE-SCORING ANALYZER'.
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-370.
007300 OBJECT-COMPUTER. IBM-370.
007400     EJECT
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700 77  PGMNAME                 PIC X(8) VALUE 'SSRANLZ'.
007800 77  ANLZ-FIRST-FLAG         PIC X VALUE LOW-VALUE.
007900     88  ANLZ-FIRST          VALUE LOW-VALUE.
008000     88  ANLZ-NOTFIRST       VALUE HIGH-VALUE.
008100 77  ANLZ-NEWLINE-CHAR       PIC X VALUE X'15'.
008200*           SENTENCE TERMINATOR FOR AN EMBEDDED NEW LINE.
008300     SKIP1
008400/ RULE CATALOG -- TEN FIXED ENTRIES, LOADED ONCE PER RUN.
008500     COPY SSRRULTB SUPPRESS.
008600 77  SSR-KW-IDX              PIC 9(2) BINARY VALUE ZERO.
008700     SKIP2
008800 01  ANLZ-BINARY-NUMBERS.
008900     05  ANLZ-RAW-TOTAL          PIC 9(4) BINARY VALUE ZERO.
009000     05  ANLZ-RAW-TOTAL-X        REDEFINES ANLZ-RAW-TOTAL
009100                                 PIC X(2).
009200     05  ANLZ-MATCH-POS          PIC 9(4) BINARY VALUE ZERO.
009300     05  ANLZ-MATCH-POS-X        REDEFINES ANLZ-MATCH-POS
009400                                 PIC X(2).
009500     05  FILLER                  PIC X(2).
009600     SKIP2
009700 01  ANLZ-NORM-TEXT              PIC X(4000).
009800*           SIGNIFICANT TEXT, FOLDED TO UPPER CASE FOR MATCHING.
009900     SKIP2
010000 01  SSR-SENTENCE-TABLE.
010100     05  SSR-SENTENCE-ENTRY      OCCURS 50 TIMES
010200                                 INDEXED BY SENT-IDX.
010300         10  SENT-START          PIC 9(4) BINARY.
010400         10  SENT-END            PIC 9(4) BINARY.
010500         10  SENT-TEXT           PIC X(200).
010600     05  FILLER                  PIC X(4) VALUE SPACES.
010700 01  SSR-FIRST-SENTENCE-VIEW     REDEFINES SSR-SENTENCE-TABLE.
010800*           PEEK AT THE FIRST SENTENCE OF THE CURRENT MESSAGE
010900*           WITHOUT SUBSCRIPTING, FOR TRACE DISPLAYS.
011000     05  SSR-FIRST-START         PIC 9(4) BINARY.
011100     05  SSR-FIRST-END           PIC 9(4) BINARY.
011200     05  SSR-FIRST-TEXT          PIC X(200).
011300     05  FILLER                  PIC X(10196).
011400     SKIP2
011500 77  SENT-COUNT                  PIC 9(4) BINARY VALUE ZERO.
011600 77  SENT-SCAN-PTR               PIC 9(4) BINARY VALUE ZERO.
011700 77  SENT-BUILD-START            PIC 9(4) BINARY VALUE ZERO.
011800 77  SENT-SPAN-START             PIC 9(4) BINARY VALUE ZERO.
011900 77  SENT-SPAN-END               PIC 9(4) BINARY VALUE ZERO.
012000 77  SENT-TRIM-LO                PIC 9(4) BINARY VALUE ZERO.
012100 77  SENT-TRIM-HI                PIC 9(4) BINARY VALUE ZERO.
012200 77  SENT-SPAN-LEN               PIC 9(4) BINARY VALUE ZERO.
012300     SKIP2
012400 77  ANLZ-SRCH-PTR               PIC 9(4) BINARY VALUE ZERO.
012500 77  ANLZ-KW-LEN                 PIC 9(2) BINARY VALUE ZERO.
012600 77  ANLZ-MATCH-SENTENCE         PIC X(200).
012700 77  ANLZ-RULE-FIRED-FLAG        PIC X VALUE 'N'.
012800     88  ANLZ-RULE-FIRED         VALUE 'Y'.
012900     88  ANLZ-RULE-NOT-FIRED     VALUE 'N'.
013000 77  ANLZ-SENT-FLAG              PIC X VALUE 'N'.
013100     88  ANLZ-SENT-FOUND         VALUE 'Y'.
013200     88  ANLZ-SENT-NOTFOUND      VALUE 'N'.
013300 77  ANLZ-MONEY-GC-FLAG          PIC X VALUE 'N'.
013400     88  ANLZ-MONEY-GC-FIRED     VALUE 'Y'.
013500 77  ANLZ-VERIF-FLAG             PIC X VALUE 'N'.
013600     88  ANLZ-VERIF-FIRED        VALUE 'Y'.
013700     SKIP2
013800 01  ANLZ-FIRED-TYPES.
013900     05  ANLZ-FIRED-TYPE         OCCURS 10 TIMES PIC X(15).
014000     05  FILLER                  PIC X(5).
014100 77  ANLZ-TYPE-SCAN-IDX          PIC 9(2) BINARY VALUE ZERO.
014200 77  ANLZ-TYPE-CHK-IDX           PIC 9(2) BINARY VALUE ZERO.
014300 77  ANLZ-NAME-IDX               PIC 9(2) BINARY VALUE ZERO.
014400 77  ANLZ-TYPE-SEEN-FLAG         PIC X VALUE 'N'.
014500     88  ANLZ-TYPE-SEEN          VALUE 'Y'.
014600     88  ANLZ-TYPE-NOTSEEN       VALUE 'N'.
014700     SKIP2
014800         EJECT
014900/ PASSED PARAMETERS.
015000 LINKAGE SECTION.
015100 01  ANL-PARMS.
015200     05  ANL-MSG-LENGTH          PIC 9(4).
015300*           SIGNIFICANT LENGTH OF ANL-MSG-TEXT.
015400     05  ANL-MSG-TEXT            PIC X(4000).
015500*           MESSAGE BODY, ORIGINAL CASE, BLANK PADDED.
015600     05  ANL-RISK-SCORE          PIC 9(3).
015700     05  ANL-RISK-LEVEL          PIC X(8).
015800     05  ANL-RULE-COUNT          PIC 9(2).
015900     05  ANL-TYPE-COUNT          PIC 9(2).
016000     05  ANL-SCAM-TYPES.
016100         10  ANL-SCAM-TYPE       OCCURS 4 TIMES PIC X(15).
016200     05  ANL-RULE-NAMES.
016300         10  ANL-RULE-NAME       OCCURS 6 TIMES PIC X(20).
016400*           FIRST SIX FIRED-RULE CODES, CATALOG ORDER.
016500     05  ANL-EVIDENCE.
016600         10  ANL-EVD-ENTRY       OCCURS 10 TIMES.
016700             15  ANL-EVD-NAME        PIC X(20).
016800             15  ANL-EVD-SCORE       PIC 9(3).
016900             15  ANL-EVD-SENTENCE    PIC X(200).
017000*           ALL FIRED RULES, CATALOG ORDER; ANL-RULE-COUNT TELLS
017100*           THE CALLER HOW MANY ENTRIES ARE PRESENT.
017200     05  ANL-EXPLANATION         PIC X(65).
017300     05  ANL-ACTION-COUNT        PIC 9(1).
017400     05  ANL-ACTIONS.
017500         10  ANL-ACTION-TEXT     OCCURS 5 TIMES PIC X(45).
017600     05  ANL-TEMPLATE-COUNT      PIC 9(1).
017700     05  ANL-TEMPLATES.
017800         10  ANL-TEMPLATE-TEXT   OCCURS 3 TIMES PIC X(65).
017900     05  FILLER                  PIC X(4).
018000         EJECT
018100 TITLE 'INITIALIZATION AND MAIN LINE'.
018200 PROCEDURE DIVISION USING ANL-PARMS.
018300 0010-MAIN-LINE.
018400     IF ANLZ-FIRST
018500      THEN
018600       PERFORM 0050-INITIALIZE-RULE-TABLE;
018700       SET ANLZ-NOTFIRST TO TRUE;
018800     END-IF.
018900     PERFORM 0100-NORMALIZE-TEXT.
019000     PERFORM 0200-SPLIT-SENTENCES.
019100     PERFORM 0300-SCAN-RULE-CATALOG.
019200     PERFORM 0400-COMPUTE-RISK-BAND.
019300     PERFORM 0410-DERIVE-SCAM-TYPES.
019400     PERFORM 0500-SELECT-EXPLANATION.
019500     PERFORM 0510-SELECT-ACTIONS.
019600     PERFORM 0520-SELECT-TEMPLATES.
019700     PERFORM 0530-BUILD-NAME-LIST.
019800     GOBACK.
019900     SKIP1
020000 0050-INITIALIZE-RULE-TABLE.
020100* THE CATALOG IS FROZEN AT TEN ENTRIES PER DPC POLICY MEMO 03-14
020200* (SEE CHANGE LOG).  LOADED ONCE PER RUN AT FIRST CALL.
020300     SET SSR-RULE-IDX TO 1.
020400     MOVE 'URGENT-PRESSURE'      TO SSR-RULE-NAME (SSR-RULE-IDX).
020500     MOVE 15                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
020600     MOVE SPACES                 TO SSR-RULE-TYPE (SSR-RULE-IDX).
020700     MOVE 'IMMEDIATELY'    TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
020800     MOVE 'WITHIN 24 HOURS' TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
020900     MOVE 'URGENT'          TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
021000     SET SSR-RULE-IDX TO 2.
021100     MOVE 'ACCOUNT-ANOMALY'     TO SSR-RULE-NAME (SSR-RULE-IDX).
021200     MOVE 20                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
021300     MOVE 'PHISHING'             TO SSR-RULE-TYPE (SSR-RULE-IDX).
021400     MOVE 'ACCOUNT ANOMALY'   TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
021500     MOVE 'ACCOUNT FROZEN'    TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
021600     MOVE 'ACCOUNT SUSPENDED' TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
021700     SET SSR-RULE-IDX TO 3.
021800     MOVE 'MONEY-TRANSFER'       TO SSR-RULE-NAME (SSR-RULE-IDX).
021900     MOVE 25                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
022000     MOVE 'PAYMENT-FRAUD'        TO SSR-RULE-TYPE (SSR-RULE-IDX).
022100     MOVE 'WIRE TRANSFER'     TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
022200     MOVE 'TRANSFER MONEY'    TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
022300     MOVE 'REMIT'              TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
022400     SET SSR-RULE-IDX TO 4.
022500     MOVE 'VERIFICATION-CODE'    TO SSR-RULE-NAME (SSR-RULE-IDX).
022600     MOVE 25                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
022700     MOVE 'PHISHING'             TO SSR-RULE-TYPE (SSR-RULE-IDX).
022800     MOVE 'VERIFICATION CODE' TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
022900     MOVE 'OTP'                TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
023000     MOVE 'ONE-TIME PASSWORD' TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
023100     SET SSR-RULE-IDX TO 5.
023200     MOVE 'PRIZE-LOTTERY'        TO SSR-RULE-NAME (SSR-RULE-IDX).
023300     MOVE 20                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
023400     MOVE 'PRIZE-SCAM'           TO SSR-RULE-TYPE (SSR-RULE-IDX).
023500     MOVE 'YOU HAVE WON'      TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
023600     MOVE 'LOTTERY'            TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
023700     MOVE 'CLAIM YOUR PRIZE'  TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
023800     SET SSR-RULE-IDX TO 6.
023900     MOVE 'INVESTMENT-RETURN'    TO SSR-RULE-NAME (SSR-RULE-IDX).
024000     MOVE 25                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
024100     MOVE 'INVESTMENT-SCAM'      TO SSR-RULE-TYPE (SSR-RULE-IDX).
024200     MOVE 'GUARANTEED RETURN' TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
024300     MOVE 'HIGH PROFIT'       TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
024400     MOVE 'CRYPTO INVESTMENT' TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
024500     SET SSR-RULE-IDX TO 7.
024600     MOVE 'IMPERSONATE-AUTHORITY' TO SSR-RULE-NAME (SSR-RULE-IDX).
024700     MOVE 20                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
024800     MOVE 'IMPERSONATION'        TO SSR-RULE-TYPE (SSR-RULE-IDX).
024900     MOVE 'POLICE'             TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
025000     MOVE 'PROSECUTOR'        TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
025100     MOVE 'COURT NOTICE'      TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
025200     SET SSR-RULE-IDX TO 8.
025300     MOVE 'SUSPICIOUS-LINK'      TO SSR-RULE-NAME (SSR-RULE-IDX).
025400     MOVE 15                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
025500     MOVE 'PHISHING'             TO SSR-RULE-TYPE (SSR-RULE-IDX).
025600     MOVE 'HTTP://'            TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
025700     MOVE 'BIT.LY'             TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
025800     MOVE 'CLICK THE LINK'    TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
025900     SET SSR-RULE-IDX TO 9.
026000     MOVE 'GIFT-CARD'             TO SSR-RULE-NAME (SSR-RULE-IDX).
026100     MOVE 20                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
026200     MOVE 'PAYMENT-FRAUD'        TO SSR-RULE-TYPE (SSR-RULE-IDX).
026300     MOVE 'GIFT CARD'          TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
026400     MOVE 'GAME POINTS'        TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
026500     MOVE 'ITUNES'              TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
026600     SET SSR-RULE-IDX TO 10.
026700     MOVE 'ROMANCE-TRUST'        TO SSR-RULE-NAME (SSR-RULE-IDX).
026800     MOVE 15                    TO SSR-RULE-SCORE (SSR-RULE-IDX).
026900     MOVE 'ROMANCE-SCAM'         TO SSR-RULE-TYPE (SSR-RULE-IDX).
027000     MOVE 'DARLING'            TO SSR-RULE-KEYWORD (SSR-RULE-IDX 1).
027100     MOVE 'MY LOVE'            TO SSR-RULE-KEYWORD (SSR-RULE-IDX 2).
027200     MOVE 'TRUST ME'           TO SSR-RULE-KEYWORD (SSR-RULE-IDX 3).
027300     SKIP1
027400 0100-NORMALIZE-TEXT.
027500* THE FOLDED COPY IS USED FOR KEYWORD MATCHING ONLY.  EVIDENCE
027600* SENTENCES ARE ALWAYS CAPTURED FROM ANL-MSG-TEXT, ORIGINAL CASE.
027700     MOVE SPACES TO ANLZ-NORM-TEXT.
027800     MOVE ANL-MSG-TEXT TO ANLZ-NORM-TEXT.
027900     INSPECT ANLZ-NORM-TEXT CONVERTING
028000         'abcdefghijklmnopqrstuvwxyz' TO
028100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028200     SKIP1
028300 0200-SPLIT-SENTENCES.
028400* A SENTENCE ENDS AT '.', '!', '?', ';' OR A NEW LINE.  EMPTY
028500* SENTENCES ARE DROPPED AND AT MOST 50 ARE KEPT (FRD-0502).
028600     MOVE 1    TO SENT-SCAN-PTR.
028700     MOVE 1    TO SENT-BUILD-START.
028800     MOVE ZERO TO SENT-COUNT.
028900     PERFORM 0201-SCAN-ONE-CHARACTER
029000         UNTIL SENT-SCAN-PTR > ANL-MSG-LENGTH.
029100     PERFORM 0220-FLUSH-FINAL-SENTENCE.
029200     SKIP1
029300 0201-SCAN-ONE-CHARACTER.
029400     IF ANL-MSG-TEXT (SENT-SCAN-PTR : 1) = '.'
029500        OR ANL-MSG-TEXT (SENT-SCAN-PTR : 1) = '!'
029600        OR ANL-MSG-TEXT (SENT-SCAN-PTR : 1) = '?'
029700        OR ANL-MSG-TEXT (SENT-SCAN-PTR : 1) = ';'
029800        OR ANL-MSG-TEXT (SENT-SCAN-PTR : 1) = ANLZ-NEWLINE-CHAR
029900      THEN
030000       MOVE SENT-BUILD-START TO SENT-SPAN-START;
030100       COMPUTE SENT-SPAN-END = SENT-SCAN-PTR - 1;
030200       PERFORM 0210-APPEND-SENTENCE;
030300       COMPUTE SENT-BUILD-START = SENT-SCAN-PTR + 1;
030400     END-IF.
030500     ADD 1 TO SENT-SCAN-PTR.
030600     SKIP1
030700 0210-APPEND-SENTENCE.
030800     IF SENT-SPAN-START > SENT-SPAN-END OR SENT-COUNT NOT < 50
030900      THEN
031000       CONTINUE
031100      ELSE
031200       MOVE SENT-SPAN-START TO SENT-TRIM-LO;
031300       MOVE SENT-SPAN-END   TO SENT-TRIM-HI;
031400       PERFORM 0211-TRIM-LEADING-BLANK
031500           UNTIL SENT-TRIM-LO > SENT-TRIM-HI
031600              OR ANL-MSG-TEXT (SENT-TRIM-LO : 1) NOT = SPACE;
031700       PERFORM 0212-TRIM-TRAILING-BLANK
031800           UNTIL SENT-TRIM-HI < SENT-TRIM-LO
031900              OR ANL-MSG-TEXT (SENT-TRIM-HI : 1) NOT = SPACE;
032000       IF SENT-TRIM-LO <= SENT-TRIM-HI
032100        THEN
032200         PERFORM 0215-STORE-SENTENCE;
032300       END-IF;
032400     END-IF.
032500     SKIP1
032600 0211-TRIM-LEADING-BLANK.
032700     ADD 1 TO SENT-TRIM-LO.
032800     SKIP1
032900 0212-TRIM-TRAILING-BLANK.
033000     SUBTRACT 1 FROM SENT-TRIM-HI.
033100     SKIP1
033200 0215-STORE-SENTENCE.
033300     ADD 1 TO SENT-COUNT.
033400     SET SENT-IDX TO SENT-COUNT.
033500     MOVE SENT-TRIM-LO TO SENT-START (SENT-IDX).
033600     MOVE SENT-TRIM-HI TO SENT-END (SENT-IDX).
033700     MOVE SPACES TO SENT-TEXT (SENT-IDX).
033800     COMPUTE SENT-SPAN-LEN = SENT-TRIM-HI - SENT-TRIM-LO + 1.
033900     IF SENT-SPAN-LEN > 200
034000      THEN
034100       MOVE 200 TO SENT-SPAN-LEN;
034200     END-IF.
034300     MOVE ANL-MSG-TEXT (SENT-TRIM-LO : SENT-SPAN-LEN)
034400         TO SENT-TEXT (SENT-IDX).
034500     SKIP1
034600 0220-FLUSH-FINAL-SENTENCE.
034700* THE LAST SENTENCE OF A MESSAGE OFTEN HAS NO TERMINATOR.
034800     IF SENT-BUILD-START NOT > ANL-MSG-LENGTH
034900      THEN
035000       MOVE SENT-BUILD-START TO SENT-SPAN-START;
035100       MOVE ANL-MSG-LENGTH   TO SENT-SPAN-END;
035200       PERFORM 0210-APPEND-SENTENCE;
035300     END-IF.
035400     SKIP1
035500         EJECT
035600 0300-SCAN-RULE-CATALOG.
035700     MOVE ZERO TO ANL-RULE-COUNT.
035800     MOVE ZERO TO ANLZ-RAW-TOTAL.
035900     MOVE 'N'  TO ANLZ-MONEY-GC-FLAG.
036000     MOVE 'N'  TO ANLZ-VERIF-FLAG.
036100     PERFORM 0305-SCAN-ONE-RULE
036200         VARYING SSR-RULE-IDX FROM 1 BY 1 UNTIL SSR-RULE-IDX > 10.
036300     SKIP1
036400 0305-SCAN-ONE-RULE.
036500     PERFORM 0310-TEST-RULE-KEYWORDS.
036600     IF ANLZ-RULE-FIRED
036700      THEN
036800       ADD SSR-RULE-SCORE (SSR-RULE-IDX) TO ANLZ-RAW-TOTAL;
036900       ADD 1 TO ANL-RULE-COUNT;
037000       PERFORM 0320-CAPTURE-EVIDENCE;
037100       MOVE SSR-RULE-NAME (SSR-RULE-IDX)
037200           TO ANL-EVD-NAME (ANL-RULE-COUNT);
037300       MOVE SSR-RULE-SCORE (SSR-RULE-IDX)
037400           TO ANL-EVD-SCORE (ANL-RULE-COUNT);
037500       MOVE ANLZ-MATCH-SENTENCE
037600           TO ANL-EVD-SENTENCE (ANL-RULE-COUNT);
037700       MOVE SSR-RULE-TYPE (SSR-RULE-IDX)
037800           TO ANLZ-FIRED-TYPE (ANL-RULE-COUNT);
037900       IF SSR-RULE-IDX = 3 OR SSR-RULE-IDX = 9
038000        THEN
038100         MOVE 'Y' TO ANLZ-MONEY-GC-FLAG;
038200       END-IF;
038300       IF SSR-RULE-IDX = 4
038400        THEN
038500         MOVE 'Y' TO ANLZ-VERIF-FLAG;
038600       END-IF;
038700     END-IF.
038800     SKIP1
038900 0310-TEST-RULE-KEYWORDS.
039000     SET ANLZ-RULE-NOT-FIRED TO TRUE.
039100     PERFORM 0311-TEST-ONE-KEYWORD
039200         VARYING SSR-KW-IDX FROM 1 BY 1 UNTIL SSR-KW-IDX > 3
039300                                     OR ANLZ-RULE-FIRED.
039400     SKIP1
039500 0311-TEST-ONE-KEYWORD.
039600     IF SSR-RULE-KEYWORD (SSR-RULE-IDX SSR-KW-IDX) NOT = SPACES
039700      THEN
039800       PERFORM 0312-MEASURE-KEYWORD-LENGTH;
039900       PERFORM 0313-FIND-KEYWORD-POSITION;
040000       IF ANLZ-MATCH-POS > ZERO
040100        THEN
040200         SET ANLZ-RULE-FIRED TO TRUE;
040300       END-IF;
040400     END-IF.
040500     SKIP1
040600 0312-MEASURE-KEYWORD-LENGTH.
040700     MOVE 30 TO ANLZ-KW-LEN.
040800     PERFORM 0314-SHRINK-KEYWORD-LENGTH
040900         UNTIL ANLZ-KW-LEN = ZERO
041000            OR SSR-RULE-KEYWORD (SSR-RULE-IDX SSR-KW-IDX)
041100               (ANLZ-KW-LEN : 1) NOT = SPACE.
041200     SKIP1
041300 0314-SHRINK-KEYWORD-LENGTH.
041400     SUBTRACT 1 FROM ANLZ-KW-LEN.
041500     SKIP1
041600 0313-FIND-KEYWORD-POSITION.
041700     MOVE ZERO TO ANLZ-MATCH-POS.
041800     IF ANLZ-KW-LEN > ZERO AND ANL-MSG-LENGTH NOT < ANLZ-KW-LEN
041900      THEN
042000       PERFORM 0315-TEST-ONE-POSITION
042100           VARYING ANLZ-SRCH-PTR FROM 1 BY 1
042200           UNTIL ANLZ-SRCH-PTR >
042300                 (ANL-MSG-LENGTH - ANLZ-KW-LEN + 1)
042400              OR ANLZ-MATCH-POS > ZERO;
042500     END-IF.
042600     SKIP1
042700 0315-TEST-ONE-POSITION.
042800     IF ANLZ-NORM-TEXT (ANLZ-SRCH-PTR : ANLZ-KW-LEN) =
042900           SSR-RULE-KEYWORD (SSR-RULE-IDX SSR-KW-IDX)
043000           (1 : ANLZ-KW-LEN)
043100      THEN
043200       MOVE ANLZ-SRCH-PTR TO ANLZ-MATCH-POS;
043300     END-IF.
043400     SKIP1
043500 0320-CAPTURE-EVIDENCE.
043600     MOVE SPACES TO ANLZ-MATCH-SENTENCE.
043700     SET ANLZ-SENT-NOTFOUND TO TRUE.
043800     PERFORM 0321-TEST-ONE-SENTENCE
043900         VARYING SENT-IDX FROM 1 BY 1 UNTIL SENT-IDX > SENT-COUNT
044000                                     OR ANLZ-SENT-FOUND.
044100     SKIP1
044200 0321-TEST-ONE-SENTENCE.
044300     IF ANLZ-MATCH-POS NOT < SENT-START (SENT-IDX)
044400        AND ANLZ-MATCH-POS NOT > SENT-END (SENT-IDX)
044500      THEN
044600       MOVE SENT-TEXT (SENT-IDX) TO ANLZ-MATCH-SENTENCE;
044700       SET ANLZ-SENT-FOUND TO TRUE;
044800     END-IF.
044900     SKIP1
045000         EJECT
045100 0400-COMPUTE-RISK-BAND.
045200     IF ANLZ-RAW-TOTAL > 100
045300      THEN
045400       MOVE 100 TO ANL-RISK-SCORE
045500      ELSE
045600       MOVE ANLZ-RAW-TOTAL TO ANL-RISK-SCORE
045700     END-IF.
045800     EVALUATE TRUE
045900      WHEN ANL-RISK-SCORE < 25
046000       MOVE 'LOW     ' TO ANL-RISK-LEVEL
046100      WHEN ANL-RISK-SCORE < 50
046200       MOVE 'MEDIUM  ' TO ANL-RISK-LEVEL
046300      WHEN ANL-RISK-SCORE < 75
046400       MOVE 'HIGH    ' TO ANL-RISK-LEVEL
046500      WHEN OTHER
046600       MOVE 'CRITICAL' TO ANL-RISK-LEVEL
046700     END-EVALUATE.
046800     SKIP1
046900 0410-DERIVE-SCAM-TYPES.
047000     MOVE ZERO TO ANL-TYPE-COUNT.
047100     PERFORM 0412-TEST-ONE-FIRED-TYPE
047200         VARYING ANLZ-TYPE-SCAN-IDX FROM 1 BY 1
047300         UNTIL ANLZ-TYPE-SCAN-IDX > ANL-RULE-COUNT.
047400     SKIP1
047500 0412-TEST-ONE-FIRED-TYPE.
047600     IF ANLZ-FIRED-TYPE (ANLZ-TYPE-SCAN-IDX) NOT = SPACES
047700        AND ANL-TYPE-COUNT < 4
047800      THEN
047900       SET ANLZ-TYPE-NOTSEEN TO TRUE;
048000       PERFORM 0415-TEST-TYPE-SEEN
048100           VARYING ANLZ-TYPE-CHK-IDX FROM 1 BY 1
048200           UNTIL ANLZ-TYPE-CHK-IDX > ANL-TYPE-COUNT
048300                  OR ANLZ-TYPE-SEEN;
048400       IF ANLZ-TYPE-NOTSEEN
048500        THEN
048600         ADD 1 TO ANL-TYPE-COUNT;
048700         MOVE ANLZ-FIRED-TYPE (ANLZ-TYPE-SCAN-IDX)
048800             TO ANL-SCAM-TYPE (ANL-TYPE-COUNT);
048900       END-IF;
049000     END-IF.
049100     SKIP1
049200 0415-TEST-TYPE-SEEN.
049300     IF ANL-SCAM-TYPE (ANLZ-TYPE-CHK-IDX) =
049400           ANLZ-FIRED-TYPE (ANLZ-TYPE-SCAN-IDX)
049500      THEN
049600       SET ANLZ-TYPE-SEEN TO TRUE;
049700     END-IF.
049800     SKIP1
049900         EJECT
050000 0500-SELECT-EXPLANATION.
050100     EVALUATE ANL-RISK-LEVEL
050200      WHEN 'LOW     '
050300       MOVE
050400     'NO STRONG SCAM SIGNALS DETECTED; VERIFY VIA OFFICIAL CHANNELS.'
050500           TO ANL-EXPLANATION
050600      WHEN 'MEDIUM  '
050700       MOVE
050800     'SOME SCAM SIGNALS PRESENT; BE CAUTIOUS AND VERIFY INDEPENDENTLY.'
050900           TO ANL-EXPLANATION
051000      WHEN 'HIGH    '
051100       MOVE
051200     'MULTIPLE SCAM SIGNALS DETECTED; DO NOT ACT ON THIS MESSAGE.'
051300           TO ANL-EXPLANATION
051400      WHEN OTHER
051500       MOVE
051600     'STRONG SCAM PATTERN; DO NOT PAY, CLICK, OR SHARE CODES.'
051700           TO ANL-EXPLANATION
051800     END-EVALUATE.
051900     SKIP1
052000 0510-SELECT-ACTIONS.
052100     MOVE ZERO TO ANL-ACTION-COUNT.
052200     ADD 1 TO ANL-ACTION-COUNT;
052300     MOVE 'VERIFY THROUGH OFFICIAL CONTACT CHANNELS.'
052400         TO ANL-ACTION-TEXT (ANL-ACTION-COUNT).
052500     IF ANL-RISK-LEVEL NOT = 'LOW     '
052600      THEN
052700       ADD 1 TO ANL-ACTION-COUNT;
052800       MOVE 'DO NOT CLICK LINKS OR DOWNLOAD ATTACHMENTS.'
052900           TO ANL-ACTION-TEXT (ANL-ACTION-COUNT);
053000     END-IF.
053100     IF ANLZ-MONEY-GC-FIRED
053200      THEN
053300       ADD 1 TO ANL-ACTION-COUNT;
053400       MOVE 'DO NOT TRANSFER MONEY OR BUY GIFT CARDS.'
053500           TO ANL-ACTION-TEXT (ANL-ACTION-COUNT);
053600     END-IF.
053700     IF ANLZ-VERIF-FIRED
053800      THEN
053900       ADD 1 TO ANL-ACTION-COUNT;
054000       MOVE 'NEVER SHARE VERIFICATION CODES WITH ANYONE.'
054100           TO ANL-ACTION-TEXT (ANL-ACTION-COUNT);
054200     END-IF.
054300     IF ANL-RISK-LEVEL = 'HIGH    ' OR ANL-RISK-LEVEL = 'CRITICAL'
054400      THEN
054500       ADD 1 TO ANL-ACTION-COUNT;
054600       MOVE 'REPORT TO THE ANTI-FRAUD HOTLINE 165.'
054700           TO ANL-ACTION-TEXT (ANL-ACTION-COUNT);
054800     END-IF.
054900     SKIP1
055000 0520-SELECT-TEMPLATES.
055100     MOVE ZERO TO ANL-TEMPLATE-COUNT.
055200     ADD 1 TO ANL-TEMPLATE-COUNT;
055300     MOVE 'I WILL VERIFY THIS WITH THE OFFICIAL HOTLINE BEFORE
055400-    'RESPONDING.'
055500         TO ANL-TEMPLATE-TEXT (ANL-TEMPLATE-COUNT).
055600     IF ANL-RISK-LEVEL NOT = 'LOW     '
055700      THEN
055800       ADD 1 TO ANL-TEMPLATE-COUNT;
055900       MOVE 'I DO NOT PROVIDE CODES OR PAYMENTS VIA MESSAGE.'
056000           TO ANL-TEMPLATE-TEXT (ANL-TEMPLATE-COUNT);
056100     END-IF.
056200     IF ANL-RISK-LEVEL = 'HIGH    ' OR ANL-RISK-LEVEL = 'CRITICAL'
056300      THEN
056400       ADD 1 TO ANL-TEMPLATE-COUNT;
056500       MOVE 'THIS LOOKS LIKE A SCAM; I AM REPORTING IT.'
056600           TO ANL-TEMPLATE-TEXT (ANL-TEMPLATE-COUNT);
056700     END-IF.
056800     SKIP1
056900 0530-BUILD-NAME-LIST.
057000* RESULT-OUT CARRIES ONLY THE FIRST SIX FIRED-RULE CODES;
057100* EVIDENCE-OUT (WRITTEN BY SSRBATCH FROM ANL-EVIDENCE) CARRIES
057200* ALL OF THEM.
057300     MOVE SPACES TO ANL-RULE-NAMES.
057400     PERFORM 0531-COPY-ONE-NAME
057500         VARYING ANLZ-NAME-IDX FROM 1 BY 1
057600         UNTIL ANLZ-NAME-IDX > ANL-RULE-COUNT
057700                OR ANLZ-NAME-IDX > 6.
057800     SKIP1
057900 0531-COPY-ONE-NAME.
058000     MOVE ANL-EVD-NAME (ANLZ-NAME-IDX)
058100         TO ANL-RULE-NAME (ANLZ-NAME-IDX).
