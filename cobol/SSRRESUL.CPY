000100*    ------------------------------------------------------  SSRRESUL
000200*    SSRRESUL -- ANALYZED MESSAGE RESULT RECORD (RESULT-OUT)  SSRRESUL
000300*    ONE RECORD PER MESSAGE-IN RECORD, WHETHER ANALYZED OR    SSRRESUL
000400*    REJECTED BY THE VALIDATOR.  CARRIES THE MACHINE FIELDS   SSRRESUL
000500*    ONLY -- THE EXPLANATION/ACTION/TEMPLATE TEXT APPEARS ON  SSRRESUL
000600*    THE SUMMARY-RPT DETAIL PRINT, NOT HERE.                  SSRRESUL
000700*    ------------------------------------------------------  SSRRESUL
000800 01  RESULT-OUT-RECORD.                                       SSRRESUL
000900     05  RO-MSG-ID           PIC X(8).                        SSRRESUL
001000*        ECHO OF MI-MSG-ID.                                   SSRRESUL
001100     05  RO-STATUS           PIC X(3).                        SSRRESUL
001200*        'OK ' ANALYZED,  'ERR' REJECTED BY THE VALIDATOR.     SSRRESUL
001300     05  RO-ERR-REASON       PIC X(10).                       SSRRESUL
001400*        'EMPTY' / 'TOOLONG' WHEN RO-STATUS = 'ERR', ELSE      SSRRESUL
001500*        SPACES.                                               SSRRESUL
001600     05  RO-RISK-SCORE       PIC 9(3).                        SSRRESUL
001700*        CAPPED TOTAL SCORE, 0-100.                            SSRRESUL
001800     05  RO-RISK-LEVEL       PIC X(8).                        SSRRESUL
001900*        'LOW', 'MEDIUM', 'HIGH' OR 'CRITICAL', LEFT           SSRRESUL
002000*        JUSTIFIED AND BLANK PADDED.                           SSRRESUL
002100     05  RO-RULE-COUNT       PIC 9(2).                        SSRRESUL
002200*        NUMBER OF RULES THAT FIRED.                           SSRRESUL
002300     05  RO-TYPE-COUNT       PIC 9(2).                        SSRRESUL
002400*        NUMBER OF DISTINCT SCAM TYPES DERIVED.                SSRRESUL
002500     05  RO-SCAM-TYPES.                                       SSRRESUL
002600         10  RO-SCAM-TYPE    OCCURS 4 TIMES                   SSRRESUL
002700                             PIC X(15).                       SSRRESUL
002800     05  RO-RULE-NAMES.                                       SSRRESUL
002900         10  RO-RULE-NAME    OCCURS 6 TIMES                   SSRRESUL
003000                             PIC X(20).                       SSRRESUL
